000100*****************************************************************         
000200*                                                                         
000300* COPYBOOK NAME = CPELIREC                                                
000400*                                                                         
000500* DESCRIPTIVE NAME = Cart Pricing Engine -                                
000600*                    Cart line-item / CART-IN record layout               
000700*                                                                         
000800*  MERIDIAN MERCHANDISE SYSTEMS - RETAIL PRICING GROUP                    
000900*                                                                         
001000* FUNCTION =                                                              
001100*      Describes one physical record of file CART-IN.  Each               
001200*      cart is a run of 'D' (detail) records carrying one                 
001300*      LINE-ITEM apiece, closed off by a single 'T' (trailer)             
001400*      record that carries the count of detail lines the                  
001500*      extract program believes it wrote for the cart, so this            
001600*      program can cross-foot against what it actually read.              
001700*----------------------------------------------------------------         
001800*                                                                         
001900* CHANGE ACTIVITY :                                                       
002000*                                                                         
002100*   DATE     INIT  REQUEST    REMARKS                                     
002200*   -------- ----  ---------  -----------------------------------         
002300*   03/12/88 RWK   AD-0114    ORIGINAL COPYBOOK - CART-IN LAYOUT          
002400*   09/25/91 LMT   AD-0339    ADDED CR-CART-ID FOR MULTI-CART RUN         
002500*   06/14/93 RWK   AD-0512    WIDENED PRODUCT-NAME TO X(40)               
002600*   06/19/00 LMT   AD-0866    ADDED TRAILING FILLER PAD TO                
002700*                             MATCH THE OTHER I/O RECORDS                 
002800*                                                                         
002900*****************************************************************         
003000     05  CR-RECORD-TYPE          PIC X(01).                               
003100         88  CR-IS-DETAIL        VALUE 'D'.                               
003200         88  CR-IS-TRAILER       VALUE 'T'.                               
003300     05  CR-CART-ID              PIC X(10).                               
003400*   ---------------------------------------------------                   
003500*   DETAIL (LINE-ITEM) LAYOUT - PRESENT WHEN CR-IS-DETAIL                 
003600*   ---------------------------------------------------                   
003700     05  CR-DETAIL-DATA.                                                  
003800         10  SKU                 PIC X(20).                               
003900         10  PRODUCT-NAME        PIC X(40).                               
004000         10  CATEGORY            PIC X(20).                               
004100         10  QUANTITY            PIC 9(05).                               
004200         10  UNIT-PRICE          PIC S9(7)V99 COMP-3.                     
004300         10  LINE-SUBTOTAL       PIC S9(9)V99 COMP-3.                     
004400*   ---------------------------------------------------                   
004500*   TRAILER LAYOUT - PRESENT WHEN CR-IS-TRAILER                           
004600*   ---------------------------------------------------                   
004700     05  CR-TRAILER-DATA REDEFINES CR-DETAIL-DATA.                        
004800         10  CR-TRAILER-LINE-COUNT                                        
004900                                 PIC 9(03).                               
005000         10  FILLER              PIC X(93).                               
005100     05  FILLER                  PIC X(10).                               
