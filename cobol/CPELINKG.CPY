000100******************************************************************        
000200*                                                                         
000300* COPYBOOK NAME = CPELINKG                                                
000400*                                                                         
000500* DESCRIPTIVE NAME = Cart Pricing Engine -                                
000600*                    CALL interface, CPE0100 to CPE0200                   
000700*                                                                         
000800*  MERIDIAN MERCHANDISE SYSTEMS - RETAIL PRICING GROUP                    
000900*                                                                         
001000* FUNCTION =                                                              
001100*      Small control area passed on the CALL from the cart                
001200*      driver CPE0100 to the promotion-engine subroutine                  
001300*      CPE0200.  The cart totals, the promotion table and the             
001400*      price-summary record travel on the same CALL as separate           
001500*      parameters, each in its own copybook shape - this area             
001600*      just carries the subtotal in and the return code out.              
001700*----------------------------------------------------------------         
001800*                                                                         
001900* CHANGE ACTIVITY :                                                       
002000*                                                                         
002100*   DATE     INIT  REQUEST    REMARKS                                     
002200*   -------- ----  ---------  -----------------------------------         
002300*   06/01/89 RWK   AD-0203    ORIGINAL COPYBOOK - ENGINE LINKAGE          
002400*   03/22/95 DPS   AD-0640    ADDED PERCENTAGE UTILITY FIELDS             
002500*   11/03/97 RWK   AD-0774    RENAMED THE RC=8 CONDITION NAME TO          
002600*                             MATCH WHAT IT ACTUALLY CHECKS               
002700*   01/09/99 DPS   AD-0833    ADDED RC=12, OUTPUT TABLE OVERFLOW          
002800*   06/19/00 LMT   AD-0866    ADDED THE TRAILING FILLER PAD -             
002900*   09/12/01 DPS   AD-0918    ADDED RC=16, PERCENTAGE OUT OF              
003000*                             0-100 RANGE ON ENTRY TO 900-                
003100*                             SEE CPELIREC/CPECTXRC FOR SAME              
003200*                                                                         
003300******************************************************************        
003400      05  EN-PROCESS-INDICATOR    PIC X(01).                              
003500* INPUT                                                                   
003600      05  EN-CART-SUBTOTAL        PIC S9(9)V99 COMP-3.                    
003700      05  EN-PROMO-COUNT          PIC 9(03) COMP.                         
003800      05  EN-PCT-INPUT            PIC S9(3)V9(9) COMP-3.                  
003900* OUTPUT                                                                  
004000      05  EN-PCT-MULTIPLIER-OUT   PIC S9(3)V9(9) COMP-3.                  
004100      05  EN-RETURN-CODE          PIC 9(04).                              
004200          88  EN-REQUEST-SUCCESS  VALUE 0.                                
004300          88  EN-INVALID-PROMO-ID VALUE 4.                                
004400          88  EN-BLANK-DISC-DETAIL VALUE 8.                               
004500          88  EN-TABLE-OVERFLOW   VALUE 12.                               
004600          88  EN-INVALID-PERCENTAGE VALUE 16.                             
004700      05  EN-RETURN-CODE-RDF REDEFINES EN-RETURN-CODE                     
004800                              PIC X(04).                                  
004900*                                                                         
005000* PAD TO KEEP THE LINKAGE AREA A FIXED, ROUND SIZE ACROSS                 
005100* RELEASES - SEE CPELIREC/CPECTXRC FOR THE SAME HABIT.                    
005200      05  FILLER                  PIC X(05).                              
