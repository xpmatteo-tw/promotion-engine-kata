000100*****************************************************************         
000200*                                                                         
000300* COPYBOOK NAME = CPECTXRC                                                
000400*                                                                         
000500* DESCRIPTIVE NAME = Cart Pricing Engine -                                
000600*                    Pricing-context / CONTEXT-IN record layout           
000700*                                                                         
000800*  MERIDIAN MERCHANDISE SYSTEMS - RETAIL PRICING GROUP                    
000900*                                                                         
001000* FUNCTION =                                                              
001100*      Describes one physical record of file CONTEXT-IN.  One             
001200*      context record accompanies each cart on CART-IN, in the            
001300*      same cart sequence, correlated by CX-CART-ID.  The                 
001400*      evaluation timestamp (CX-NOW) is carried through as an             
001500*      opaque string - no rule in this run examines it.                   
001600*----------------------------------------------------------------         
001700*                                                                         
001800* CHANGE ACTIVITY :                                                       
001900*                                                                         
002000*   DATE     INIT  REQUEST    REMARKS                                     
002100*   -------- ----  ---------  -----------------------------------         
002200*   04/02/88 RWK   AD-0115    ORIGINAL COPYBOOK - PRICING CONTEXT         
002300*   11/07/92 DPS   AD-0447    ADDED CX-CUSTOMER-TAGS TABLE (10)           
002400*   06/19/00 LMT   AD-0866    ADDED CTX-TAG-COUNT SO A SHORT              
002500*                             TAG LIST DOES NOT LOOK FULL                 
002600*                                                                         
002700*****************************************************************         
002800     05  CX-CART-ID              PIC X(10).                               
002900     05  CTX-NOW                 PIC X(20).                               
003000     05  CTX-CHANNEL             PIC X(10).                               
003100     05  CTX-CUSTOMER-ID         PIC X(10).                               
003200     05  CTX-CUSTOMER-TAGS       PIC X(10) OCCURS 10 TIMES.               
003300     05  CTX-TAG-COUNT           PIC 9(02).                               
003400     05  FILLER                  PIC X(10).                               
