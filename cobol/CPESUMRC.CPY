000100*****************************************************************         
000200*                                                                         
000300* COPYBOOK NAME = CPESUMRC                                                
000400*                                                                         
000500* DESCRIPTIVE NAME = Cart Pricing Engine -                                
000600*                    Price-summary / SUMMARY-OUT record layout            
000700*                                                                         
000800*  MERIDIAN MERCHANDISE SYSTEMS - RETAIL PRICING GROUP                    
000900*                                                                         
001000* FUNCTION =                                                              
001100*      Describes one physical record of file SUMMARY-OUT - the            
001200*      whole pricing result for one cart, flattened to fixed              
001300*      width.  PS-APPLIED-DISCOUNT carries every discount row             
001400*      contributed by every applicable promotion, in promotion-           
001500*      table order, each with its own per-SKU allocation slice.           
001600*      This is the only output of this run - there is no printed          
001700*      report behind it.                                                  
001800*----------------------------------------------------------------         
001900*                                                                         
002000* CHANGE ACTIVITY :                                                       
002100*                                                                         
002200*   DATE     INIT  REQUEST    REMARKS                                     
002300*   -------- ----  ---------  -----------------------------------         
002400*   06/01/89 RWK   AD-0202    ORIGINAL COPYBOOK - PRICE SUMMARY           
002500*   02/09/94 LMT   AD-0568    ADDED PS-AD-ALLOC PER-SKU BREAKDOWN         
002600*   08/30/94 LMT   AD-0581    RAISED PS-AD-ALLOC OCCURS 5 TO 10           
002700*   06/19/00 LMT   AD-0866    ADDED PS-DISCOUNT-COUNT OVERFLOW            
002800*                             NOTE - SEE CPE0200 111-                     
002900*                                                                         
003000*****************************************************************         
003100     05  PS-CART-ID              PIC X(10).                               
003200     05  PS-SUBTOTAL             PIC S9(9)V99 COMP-3.                     
003300     05  PS-DISCOUNT-TOTAL       PIC S9(9)V99 COMP-3.                     
003400     05  PS-TOTAL                PIC S9(9)V99 COMP-3.                     
003500     05  PS-DISCOUNT-COUNT       PIC 9(03).                               
003600     05  PS-APPLIED-DISCOUNT OCCURS 20 TIMES                              
003700                         INDEXED BY PS-AD-IDX.                            
003800         10  PS-AD-PROMO-ID      PIC X(20).                               
003900         10  PS-AD-AMOUNT        PIC S9(7)V99 COMP-3.                     
004000         10  PS-AD-TARGET        PIC X(10).                               
004100         10  PS-AD-DETAILS       PIC X(60).                               
004200         10  PS-AD-ALLOC-COUNT   PIC 9(02).                               
004300         10  PS-AD-ALLOC OCCURS 10 TIMES                                  
004400                         INDEXED BY PS-AA-IDX.                            
004500             15  PS-AA-SKU       PIC X(20).                               
004600             15  PS-AA-AMOUNT    PIC S9(7)V99 COMP-3.                     
004700     05  FILLER                  PIC X(10).                               
