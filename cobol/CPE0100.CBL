000100******************************************************************        
000200*                                                                         
000300* PROGRAM:  CPE0100                                                       
000400*           Cart Pricing Engine - batch driver                            
000500*                                                                         
000600* AUTHOR :  R W KOSTECKI                                                  
000700*           MERIDIAN MERCHANDISE SYSTEMS - RETAIL PRICING GRP             
000800*                                                                         
000900* READS CART-IN (LINE-ITEM DETAIL/TRAILER RECORDS), PROMOTIONS-           
001000* IN (THE CONFIGURED PROMOTION TABLE) AND CONTEXT-IN (ONE                 
001100* PRICING CONTEXT PER CART), PRICES EACH CART BY CALLING THE              
001200* PROMOTION ENGINE SUBROUTINE CPE0200, AND WRITES ONE PRICE-              
001300* SUMMARY RECORD PER CART TO SUMMARY-OUT.                                 
001400*                                                                         
001500* THIS PROGRAM DOES NOT DECIDE WHICH PROMOTIONS APPLY - THAT              
001600* DECISION IS MADE UPSTREAM BY THE PRICING-RULE MAINTENANCE               
001700* JOB THAT BUILDS PROMOTIONS-IN.  CPE0100/CPE0200 ONLY COLLECT            
001800* AND TOTAL WHATEVER THAT JOB MARKED APPLICABLE.                          
001900******************************************************************        
002000* CHANGE ACTIVITY :                                                       
002100*                                                                         
002200*   DATE     INIT  REQUEST    REMARKS                                     
002300*   -------- ----  ---------  ------------------------------              
002400*   06/01/89 RWK   AD-0110    ORIGINAL PROGRAM - CART SUBTOTAL            
002500*                             AND PROMOTION-DISCOUNT COLLECTION           
002600*   09/25/91 LMT   AD-0339    ADDED CART-ID/TRAILER GROUPING SO           
002700*                             ONE RUN CAN PRICE MANY CARTS                
002800*   06/14/93 RWK   AD-0512    WIDENED PRODUCT-NAME, RAISED THE            
002900*                             PROMO TABLE LIMIT TO 50 ENTRIES             
003000*   02/09/94 LMT   AD-0568    ADDED PD-ALLOC PER-SKU BREAKDOWN            
003100*                             TO THE SUMMARY RECORD                       
003200*   03/22/95 DPS   AD-0640    ADDED PERCENTAGE UTILITY FIELDS TO          
003300*                             ENGINE LINKAGE - NOT YET CALLED BY          
003400*                             ANY PRICING RULE ON FILE                    
003500*   11/03/97 RWK   AD-0774    REJECTED CARTS NOW COUNTED APART            
003600*                             FROM PRICED CARTS ON END BANNER             
003700*   08/17/98 LMT   AD-0801    Y2K - RUN-DATE STAYS A 2-DIGIT YY,          
003800*                             DISPLAY-ONLY, NO CENTURY WINDOW             
003900*                             NEEDED FOR THIS FIELD                       
004000*   01/09/99 DPS   AD-0833    CROSS-FOOT CART TRAILER LINE COUNT          
004100*                             AGAINST LINES ACTUALLY READ                 
004200*   03/14/01 RWK   AD-0902    REJECT COUNT NOW FORCES A NONZERO           
004300*                             RETURN CODE SO THE SCHEDULER FLAGS          
004400*                             THE STEP INSTEAD OF JUST THE LOG            
004500*   09/12/01 DPS   AD-0918    300- NOW REJECTS A CART-IN RECORD           
004600*                             WHOSE TYPE BYTE IS NEITHER D NOR T          
004700******************************************************************        
004800  IDENTIFICATION DIVISION.                                                
004900  PROGRAM-ID. CPE0100.                                                    
005000  AUTHOR. R W KOSTECKI.                                                   
005100  INSTALLATION. MERIDIAN MERCHANDISE SYSTEMS.                             
005200  DATE-WRITTEN. JUNE 1989.                                                
005300  DATE-COMPILED.                                                          
005400  SECURITY. NONE.                                                         
005500  ENVIRONMENT DIVISION.                                                   
005600  CONFIGURATION SECTION.                                                  
005700  SOURCE-COMPUTER. IBM-370.                                               
005800  OBJECT-COMPUTER. IBM-370.                                               
005900*                                                                         
006000* AD-0918 - CLASS TEST BELOW LETS 300-MAIN-PROCESS REJECT A               
006100* CART-IN RECORD WHOSE TYPE BYTE IS NEITHER D NOR T (BAD                  
006200* TAPE, SHORT READ) INSTEAD OF FALLING THROUGH AS A DETAIL.               
006300  SPECIAL-NAMES.                                                          
006400      CLASS VALID-RECORD-TYPE-CLASS IS 'D' 'T'.                           
006500  INPUT-OUTPUT SECTION.                                                   
006600  FILE-CONTROL.                                                           
006700                                                                          
006800      SELECT CART-FILE ASSIGN TO CARTIN                                   
006900          ORGANIZATION IS LINE SEQUENTIAL                                 
007000          FILE STATUS IS WS-CART-FILE-STATUS.                             
007100                                                                          
007200      SELECT PROMOTIONS-FILE ASSIGN TO PROMOIN                            
007300          ORGANIZATION IS LINE SEQUENTIAL                                 
007400          FILE STATUS IS WS-PROMO-FILE-STATUS.                            
007500                                                                          
007600      SELECT CONTEXT-FILE ASSIGN TO CNTXTIN                               
007700          ORGANIZATION IS LINE SEQUENTIAL                                 
007800          FILE STATUS IS WS-CNTXT-FILE-STATUS.                            
007900                                                                          
008000      SELECT SUMMARY-FILE ASSIGN TO SUMMOUT                               
008100          ORGANIZATION IS LINE SEQUENTIAL                                 
008200          FILE STATUS IS WS-SUMRY-FILE-STATUS.                            
008300******************************************************************        
008400  DATA DIVISION.                                                          
008500  FILE SECTION.                                                           
008600                                                                          
008700  FD  CART-FILE                                                           
008800      LABEL RECORDS ARE STANDARD                                          
008900      RECORDING MODE IS F.                                                
009000  01  CART-IN-RECORD.                                                     
009100      COPY CPELIREC.                                                      
009200                                                                          
009300  FD  PROMOTIONS-FILE                                                     
009400      LABEL RECORDS ARE STANDARD                                          
009500      RECORDING MODE IS F.                                                
009600  01  PROMOTIONS-IN-RECORD.                                               
009700      COPY CPEPRRUL.                                                      
009800                                                                          
009900  FD  CONTEXT-FILE                                                        
010000      LABEL RECORDS ARE STANDARD                                          
010100      RECORDING MODE IS F.                                                
010200  01  CONTEXT-IN-RECORD.                                                  
010300      COPY CPECTXRC.                                                      
010400                                                                          
010500  FD  SUMMARY-FILE                                                        
010600      LABEL RECORDS ARE STANDARD                                          
010700      RECORDING MODE IS F.                                                
010800  01  SUMMARY-OUT-RECORD.                                                 
010900      COPY CPESUMRC.                                                      
011000******************************************************************        
011100  WORKING-STORAGE SECTION.                                                
011200******************************************************************        
011300* RUN-DATE WORK AREA - Y2K NOTE (AD-0801): DISPLAY-ONLY FIELD,            
011400* NEVER USED IN A COMPARISON OR AN INTERVAL CALCULATION, SO NO            
011500* CENTURY WINDOWING WAS ADDED WHEN THIS WAS REVIEWED IN 1998.             
011600  01  WS-RUN-DATE.                                                        
011700      05  WS-RUN-YY               PIC 9(02).                              
011800      05  WS-RUN-MM               PIC 9(02).                              
011900      05  WS-RUN-DD               PIC 9(02).                              
012000  01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE                               
012100                               PIC 9(06).                                 
012200*                                                                         
012300  01  WS-FILE-STATUSES.                                                   
012400      05  WS-CART-FILE-STATUS     PIC X(02) VALUE SPACES.                 
012500          88  WS-CART-STATUS-OK   VALUE '00'.                             
012600          88  WS-CART-STATUS-EOF  VALUE '10'.                             
012700      05  WS-PROMO-FILE-STATUS    PIC X(02) VALUE SPACES.                 
012800          88  WS-PROMO-STATUS-OK  VALUE '00'.                             
012900          88  WS-PROMO-STATUS-EOF VALUE '10'.                             
013000      05  WS-CNTXT-FILE-STATUS    PIC X(02) VALUE SPACES.                 
013100          88  WS-CNTXT-STATUS-OK  VALUE '00'.                             
013200          88  WS-CNTXT-STATUS-EOF VALUE '10'.                             
013300      05  WS-SUMRY-FILE-STATUS    PIC X(02) VALUE SPACES.                 
013400          88  WS-SUMRY-STATUS-OK  VALUE '00'.                             
013500*                                                                         
013600* COMBINED VIEW OF ALL FOUR FILE STATUSES FOR THE ONE-LINE                
013700* ABEND MESSAGE IN 910-OPEN-ALL-FILES WHEN A FILE WON'T OPEN.             
013800  01  WS-ALL-FILE-STATUS REDEFINES WS-FILE-STATUSES                       
013900                          PIC X(08).                                      
014000*                                                                         
014100  01  WS-SWITCHES.                                                        
014200      05  WS-CART-FILE-EOF        PIC X(01) VALUE 'N'.                    
014300          88  CART-FILE-IS-EOF    VALUE 'Y'.                              
014400      05  WS-PROMO-FILE-EOF-SW    PIC X(01) VALUE 'N'.                    
014500          88  PROMO-FILE-IS-EOF   VALUE 'Y'.                              
014600      05  WS-CNTXT-FILE-EOF-SW    PIC X(01) VALUE 'N'.                    
014700          88  CNTXT-FILE-IS-EOF   VALUE 'Y'.                              
014800      05  WS-INVALID-RECORD-SW    PIC X(01) VALUE 'N'.                    
014900          88  RECORD-IS-INVALID   VALUE 'Y'.                              
015000*                                                                         
015100* ONE-BYTE-PER-SWITCH DUMP VIEW - DISPLAYED WITH THE ABEND                
015200* MESSAGE IN 910-OPEN-ALL-FILES SO OPS CAN SEE ALL FOUR                   
015300* SWITCHES ON ONE LINE WITHOUT FOUR SEPARATE DISPLAY VERBS.               
015400  01  WS-SWITCHES-DUMP REDEFINES WS-SWITCHES                              
015500                          PIC X(04).                                      
015600*                                                                         
015700* WS-CART-COUNT AND WS-REJECT-COUNT ARE THE TWO FIGURES THAT              
015800* GO ON THE END-OF-RUN BANNER AND THE OPERATOR ABEND CHECK -              
015900* KEPT AS STAND-ALONE 77-LEVELS RATHER THAN IN WS-COUNTERS SO             
016000* THEY SHOW UP ON THEIR OWN LINE IN A CORE DUMP.                          
016100  77  WS-CART-COUNT               PIC S9(7) COMP VALUE +0.                
016200  77  WS-REJECT-COUNT             PIC S9(7) COMP VALUE +0.                
016300*                                                                         
016400  01  WS-COUNTERS.                                                        
016500      05  WS-LINE-COUNT           PIC S9(7) COMP VALUE +0.                
016600      05  WS-LINES-IN-CART        PIC S9(5) COMP VALUE +0.                
016700      05  WS-PROMO-TABLE-COUNT    PIC 9(03) COMP VALUE +0.                
016800*                                                                         
016900  01  WS-CART-TOTALS.                                                     
017000      05  WS-CART-SUBTOTAL        PIC S9(9)V99 COMP-3 VALUE +0.           
017100*                                                                         
017200  01  WS-PROMO-TABLE.                                                     
017300      05  WS-PROMO-ENTRY OCCURS 50 TIMES                                  
017400                          INDEXED BY WS-PROMO-IDX.                        
017500          COPY CPEPRRUL.                                                  
017600*                                                                         
017700  01  WS-CONTEXT-SAVE.                                                    
017800      COPY CPECTXRC.                                                      
017900*                                                                         
018000* ENGINE CALL INTERFACE - SHARED SHAPE WITH CPE0200 (CPELINKG)            
018100  01  CPE-ENGINE-LINKAGE.                                                 
018200      COPY CPELINKG.                                                      
018300******************************************************************        
018400  PROCEDURE DIVISION.                                                     
018500******************************************************************        
018600*                                                                         
018700  000-MAIN.                                                               
018800      PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.                           
018900      PERFORM 300-MAIN-PROCESS THRU 300-EXIT                              
019000          UNTIL CART-FILE-IS-EOF.                                         
019100      PERFORM 900-TERMINATE-RUN THRU 900-EXIT.                            
019200      GOBACK.                                                             
019300*                                                                         
019400  100-INITIALIZE-RUN.                                                     
019500      ACCEPT WS-RUN-DATE FROM DATE.                                       
019600      DISPLAY 'CPE0100 STARTED - CART PRICING ENGINE RUN'.                
019700      DISPLAY 'RUN DATE (YYMMDD): ' WS-RUN-DATE-NUM.                      
019800      PERFORM 910-OPEN-ALL-FILES THRU 910-EXIT.                           
019900      PERFORM 200-LOAD-PROMOTION-TABLE THRU 200-EXIT.                     
020000  100-EXIT.                                                               
020100      EXIT.                                                               
020200*                                                                         
020300* AD-0512 - PROMO TABLE LIMIT RAISED FROM 20 TO 50 ENTRIES                
020400  200-LOAD-PROMOTION-TABLE.                                               
020500      MOVE 0 TO WS-PROMO-TABLE-COUNT.                                     
020600      PERFORM 210-LOAD-ONE-PROMO-ENTRY THRU 210-EXIT                      
020700          UNTIL PROMO-FILE-IS-EOF                                         
020800             OR WS-PROMO-TABLE-COUNT = 50.                                
020900      DISPLAY 'PROMOTION TABLE LOADED, ENTRIES: '                         
021000              WS-PROMO-TABLE-COUNT.                                       
021100  200-EXIT.                                                               
021200      EXIT.                                                               
021300*                                                                         
021400  210-LOAD-ONE-PROMO-ENTRY.                                               
021500      READ PROMOTIONS-FILE                                                
021600          AT END MOVE 'Y' TO WS-PROMO-FILE-EOF-SW.                        
021700      IF WS-PROMO-STATUS-OK                                               
021800          ADD 1 TO WS-PROMO-TABLE-COUNT                                   
021900          MOVE PROMOTIONS-IN-RECORD TO                                    
022000               WS-PROMO-ENTRY (WS-PROMO-TABLE-COUNT)                      
022100      ELSE IF WS-PROMO-STATUS-EOF                                         
022200          MOVE 'Y' TO WS-PROMO-FILE-EOF-SW                                
022300      ELSE                                                                
022400          DISPLAY 'ERROR READING PROMOTIONS-IN.  STATUS: '                
022500                  WS-PROMO-FILE-STATUS                                    
022600          MOVE 'Y' TO WS-PROMO-FILE-EOF-SW.                               
022700  210-EXIT.                                                               
022800      EXIT.                                                               
022900*                                                                         
023000* AD-0833 - CART TRAILER RECORD NOW CROSS-FOOTED (800-)                   
023100  300-MAIN-PROCESS.                                                       
023200      PERFORM 400-READ-CART-RECORD THRU 400-EXIT.                         
023300      IF CART-FILE-IS-EOF                                                 
023400          GO TO 300-EXIT.                                                 
023500      IF CR-RECORD-TYPE NOT VALID-RECORD-TYPE-CLASS                       
023600          DISPLAY 'INVALID RECORD TYPE ON CART-IN: '                      
023700                  CR-RECORD-TYPE                                          
023800          ADD 1 TO WS-REJECT-COUNT                                        
023900          GO TO 300-EXIT.                                                 
024000      IF CR-IS-TRAILER                                                    
024100          PERFORM 800-VALIDATE-TRAILER-COUNT THRU 800-EXIT                
024200          PERFORM 500-PROCESS-ONE-CART THRU 500-EXIT                      
024300          MOVE 0 TO WS-LINES-IN-CART                                      
024400          MOVE 0 TO WS-CART-SUBTOTAL                                      
024500          GO TO 300-EXIT.                                                 
024600      PERFORM 610-VALIDATE-LINE-ITEM THRU 610-EXIT.                       
024700      IF RECORD-IS-INVALID                                                
024800          ADD 1 TO WS-REJECT-COUNT                                        
024900          GO TO 300-EXIT.                                                 
025000      PERFORM 600-CALC-LINE-SUBTOTAL THRU 600-EXIT.                       
025100      ADD LINE-SUBTOTAL TO WS-CART-SUBTOTAL.                              
025200      ADD 1 TO WS-LINES-IN-CART.                                          
025300      ADD 1 TO WS-LINE-COUNT.                                             
025400  300-EXIT.                                                               
025500      EXIT.                                                               
025600*                                                                         
025700  400-READ-CART-RECORD.                                                   
025800      READ CART-FILE                                                      
025900          AT END MOVE 'Y' TO WS-CART-FILE-EOF.                            
026000      IF WS-CART-STATUS-OK                                                
026100          CONTINUE                                                        
026200      ELSE IF WS-CART-STATUS-EOF                                          
026300          MOVE 'Y' TO WS-CART-FILE-EOF                                    
026400      ELSE                                                                
026500          DISPLAY 'ERROR READING CART-IN.  STATUS: '                      
026600                  WS-CART-FILE-STATUS                                     
026700          MOVE 'Y' TO WS-CART-FILE-EOF.                                   
026800  400-EXIT.                                                               
026900      EXIT.                                                               
027000*                                                                         
027100  500-PROCESS-ONE-CART.                                                   
027200      PERFORM 510-READ-CONTEXT-RECORD THRU 510-EXIT.                      
027300      MOVE CR-CART-ID TO PS-CART-ID.                                      
027400      MOVE WS-CART-SUBTOTAL TO EN-CART-SUBTOTAL.                          
027500      MOVE WS-PROMO-TABLE-COUNT TO EN-PROMO-COUNT.                        
027600      MOVE 0 TO EN-RETURN-CODE.                                           
027700      CALL 'CPE0200' USING CPE-ENGINE-LINKAGE,                            
027800                            WS-PROMO-TABLE,                               
027900                            WS-CONTEXT-SAVE,                              
028000                            SUMMARY-OUT-RECORD.                           
028100      IF NOT EN-REQUEST-SUCCESS                                           
028200          DISPLAY 'CPE0200 RETURNED BAD STATUS FOR CART: '                
028300                  CR-CART-ID ' RC=' EN-RETURN-CODE                        
028400          ADD 1 TO WS-REJECT-COUNT.                                       
028500      PERFORM 700-WRITE-SUMMARY-RECORD THRU 700-EXIT.                     
028600      ADD 1 TO WS-CART-COUNT.                                             
028700  500-EXIT.                                                               
028800      EXIT.                                                               
028900*                                                                         
029000  510-READ-CONTEXT-RECORD.                                                
029100      READ CONTEXT-FILE                                                   
029200          AT END MOVE 'Y' TO WS-CNTXT-FILE-EOF-SW.                        
029300      IF WS-CNTXT-STATUS-OK                                               
029400          MOVE CONTEXT-IN-RECORD TO WS-CONTEXT-SAVE                       
029500          PERFORM 520-VALIDATE-CONTEXT THRU 520-EXIT                      
029600      ELSE                                                                
029700          DISPLAY 'ERROR READING CONTEXT-IN FOR CART: '                   
029800                  CR-CART-ID ' STATUS: ' WS-CNTXT-FILE-STATUS             
029900          MOVE SPACES TO WS-CONTEXT-SAVE.                                 
030000  510-EXIT.                                                               
030100      EXIT.                                                               
030200*                                                                         
030300  520-VALIDATE-CONTEXT.                                                   
030400      IF CTX-CHANNEL OF WS-CONTEXT-SAVE = SPACES                          
030500         OR CTX-CUSTOMER-ID OF WS-CONTEXT-SAVE = SPACES                   
030600          DISPLAY 'INVALID CONTEXT RECORD FOR CART: '                     
030700                  CR-CART-ID                                              
030800          ADD 1 TO WS-REJECT-COUNT.                                       
030900  520-EXIT.                                                               
031000      EXIT.                                                               
031100*                                                                         
031200  600-CALC-LINE-SUBTOTAL.                                                 
031300      COMPUTE LINE-SUBTOTAL ROUNDED =                                     
031400          UNIT-PRICE * QUANTITY.                                          
031500  600-EXIT.                                                               
031600      EXIT.                                                               
031700*                                                                         
031800  610-VALIDATE-LINE-ITEM.                                                 
031900      MOVE 'N' TO WS-INVALID-RECORD-SW.                                   
032000      IF SKU = SPACES OR PRODUCT-NAME = SPACES                            
032100         OR CATEGORY = SPACES                                             
032200          DISPLAY 'INVALID LINE ITEM ON CART: ' CR-CART-ID                
032300          MOVE 'Y' TO WS-INVALID-RECORD-SW.                               
032400  610-EXIT.                                                               
032500      EXIT.                                                               
032600*                                                                         
032700  700-WRITE-SUMMARY-RECORD.                                               
032800      WRITE SUMMARY-OUT-RECORD.                                           
032900      IF WS-SUMRY-FILE-STATUS NOT = '00'                                  
033000          DISPLAY 'ERROR WRITING SUMMARY-OUT.  STATUS: '                  
033100                  WS-SUMRY-FILE-STATUS                                    
033200          MOVE 16 TO RETURN-CODE.                                         
033300  700-EXIT.                                                               
033400      EXIT.                                                               
033500*                                                                         
033600  800-VALIDATE-TRAILER-COUNT.                                             
033700      IF CR-TRAILER-LINE-COUNT NOT = WS-LINES-IN-CART                     
033800          DISPLAY 'TRAILER COUNT MISMATCH ON CART: ' CR-CART-ID           
033900          DISPLAY '   TRAILER SAYS: ' CR-TRAILER-LINE-COUNT               
034000          DISPLAY '   LINES READ:  ' WS-LINES-IN-CART                     
034100          ADD 1 TO WS-REJECT-COUNT.                                       
034200  800-EXIT.                                                               
034300      EXIT.                                                               
034400*                                                                         
034500  900-TERMINATE-RUN.                                                      
034600      PERFORM 920-CLOSE-ALL-FILES THRU 920-EXIT.                          
034700      DISPLAY 'CPE0100 ENDED - CARTS PRICED: ' WS-CART-COUNT.             
034800      DISPLAY '            LINE ITEMS READ: ' WS-LINE-COUNT.              
034900      DISPLAY '        RECORDS REJECTED  : ' WS-REJECT-COUNT.             
035000      IF WS-REJECT-COUNT > 0                                              
035100          MOVE 4 TO RETURN-CODE.                                          
035200  900-EXIT.                                                               
035300      EXIT.                                                               
035400*                                                                         
035500  910-OPEN-ALL-FILES.                                                     
035600      OPEN INPUT  CART-FILE.                                              
035700      OPEN INPUT  PROMOTIONS-FILE.                                        
035800      OPEN INPUT  CONTEXT-FILE.                                           
035900      OPEN OUTPUT SUMMARY-FILE.                                           
036000      IF WS-CART-FILE-STATUS NOT = '00'                                   
036100          DISPLAY 'ERROR OPENING CART-IN.  STATUS: '                      
036200                  WS-CART-FILE-STATUS                                     
036300          MOVE 16 TO RETURN-CODE                                          
036400          MOVE 'Y' TO WS-CART-FILE-EOF.                                   
036500      IF WS-PROMO-FILE-STATUS NOT = '00'                                  
036600          DISPLAY 'ERROR OPENING PROMOTIONS-IN.  STATUS: '                
036700                  WS-PROMO-FILE-STATUS                                    
036800          MOVE 16 TO RETURN-CODE                                          
036900          MOVE 'Y' TO WS-CART-FILE-EOF.                                   
037000      IF WS-CNTXT-FILE-STATUS NOT = '00'                                  
037100          DISPLAY 'ERROR OPENING CONTEXT-IN.  STATUS: '                   
037200                  WS-CNTXT-FILE-STATUS                                    
037300          MOVE 16 TO RETURN-CODE                                          
037400          MOVE 'Y' TO WS-CART-FILE-EOF.                                   
037500      IF WS-SUMRY-FILE-STATUS NOT = '00'                                  
037600          DISPLAY 'ERROR OPENING SUMMARY-OUT.  STATUS: '                  
037700                  WS-SUMRY-FILE-STATUS                                    
037800          MOVE 16 TO RETURN-CODE                                          
037900          MOVE 'Y' TO WS-CART-FILE-EOF                                    
038000          DISPLAY 'ALL FILE STATUSES: ' WS-ALL-FILE-STATUS                
038100          DISPLAY 'SWITCH SETTINGS  : ' WS-SWITCHES-DUMP.                 
038200  910-EXIT.                                                               
038300      EXIT.                                                               
038400*                                                                         
038500  920-CLOSE-ALL-FILES.                                                    
038600      CLOSE CART-FILE.                                                    
038700      CLOSE PROMOTIONS-FILE.                                              
038800      CLOSE CONTEXT-FILE.                                                 
038900      CLOSE SUMMARY-FILE.                                                 
039000  920-EXIT.                                                               
039100      EXIT.                                                               
039200*                                                                         
039300* END OF PROGRAM CPE0100                                                  
