000100******************************************************************        
000200*                                                                         
000300* PROGRAM:  CPE0200                                                       
000400*           Cart Pricing Engine - promotion discount collector            
000500*                                                                         
000600* AUTHOR :  R W KOSTECKI                                                  
000700*           MERIDIAN MERCHANDISE SYSTEMS - RETAIL PRICING GRP             
000800*                                                                         
000900* SUBROUTINE TO COLLECT PROMOTION DISCOUNTS AGAINST ONE CART              
001000*   - CALLED BY PROGRAM CPE0100                                           
001100*                                                                         
001200* GIVEN A CART SUBTOTAL AND THE PROMOTION TABLE LOADED BY THE             
001300* CALLER, THIS PROGRAM COPIES FORWARD EVERY PROMOTION ALREADY             
001400* MARKED APPLICABLE (PROMO-APPLICABLE = 'Y') INTO THE OUTPUT              
001500* PRICE-SUMMARY RECORD, TOTALS THE CART, AND SETS THE ENGINE              
001600* RETURN CODE.  IT DOES NOT DECIDE APPLICABILITY, IT DOES NOT             
001700* CAP A DISCOUNT AT THE CART SUBTOTAL, AND IT DOES NOT FLOOR              
001800* THE FINAL TOTAL AT ZERO - THOSE ARE BUSINESS DECISIONS LEFT             
001900* TO THE RULE THAT BUILT THE PROMOTION TABLE, PER AD-0512.                
002000******************************************************************        
002100* CHANGE ACTIVITY :                                                       
002200*                                                                         
002300*   DATE     INIT  REQUEST    REMARKS                                     
002400*   -------- ----  ---------  ------------------------------              
002500*   06/01/89 RWK   AD-0110    ORIGINAL SUBROUTINE - STRAIGHT              
002600*                             COPY OF APPLICABLE DISCOUNTS                
002700*   06/14/93 RWK   AD-0512    RAISED DISCOUNT-PER-PROMO LIMIT             
002800*                             TO 5, PROMO TABLE TO 50 ENTRIES             
002900*   02/09/94 LMT   AD-0568    ADDED PD-ALLOC PER-SKU BREAKDOWN            
003000*                             COPY-FORWARD (10 SKUS/DISCOUNT)             
003100*   03/22/95 DPS   AD-0640    ADDED PERCENTAGE-TO-MULTIPLIER              
003200*                             UTILITY PARAGRAPH 900- FOR FUTURE           
003300*                             PERCENT-OFF RULES - UNUSED TODAY            
003400*   11/03/97 RWK   AD-0774    RETURN CODE 8 ADDED WHEN A                  
003500*                             DISCOUNT ROW'S TARGET OR DETAILS            
003600*                             TEXT IS BLANK                               
003700*   01/09/99 DPS   AD-0833    RETURN CODE 12 ADDED WHEN THE               
003800*                             OUTPUT DISCOUNT TABLE (20 ROWS)             
003900*                             CANNOT HOLD ALL APPLICABLE ROWS             
004000*   03/14/01 RWK   AD-0902    OVERFLOW MESSAGE NOW TRACES THE             
004100*                             WORKING SUBSCRIPTS SO OPS CAN SEE           
004200*                             WHICH PROMO/DISCOUNT ROW FAILED             
004300*   09/12/01 DPS   AD-0918    130- NOW REJECTS A GARBLED                  
004400*                             PROMO-APPLICABLE FLAG, AND 900-             
004500*                             REJECTS A PERCENTAGE OUTSIDE 0-100          
004600******************************************************************        
004700  IDENTIFICATION DIVISION.                                                
004800  PROGRAM-ID. CPE0200.                                                    
004900  AUTHOR. R W KOSTECKI.                                                   
005000  INSTALLATION. MERIDIAN MERCHANDISE SYSTEMS.                             
005100  DATE-WRITTEN. JUNE 1989.                                                
005200  DATE-COMPILED.                                                          
005300  SECURITY. NONE.                                                         
005400  ENVIRONMENT DIVISION.                                                   
005500  CONFIGURATION SECTION.                                                  
005600  SOURCE-COMPUTER. IBM-370.                                               
005700  OBJECT-COMPUTER. IBM-370.                                               
005800*                                                                         
005900* AD-0918 - CLASS TEST BELOW LETS 130- CATCH A PROMO-APPLICABLE           
006000* FLAG THAT IS NEITHER Y NOR N (A GARBLED OR UNINITIALIZED                
006100* TABLE ROW) INSTEAD OF SILENTLY TREATING IT AS NOT APPLICABLE.           
006200  SPECIAL-NAMES.                                                          
006300      CLASS VALID-TARGET-FLAG-CLASS IS 'Y' 'N'.                           
006400  INPUT-OUTPUT SECTION.                                                   
006500  FILE-CONTROL.                                                           
006600******************************************************************        
006700  DATA DIVISION.                                                          
006800  WORKING-STORAGE SECTION.                                                
006900*                                                                         
007000  01  WS-SUBSCRIPTS.                                                      
007100      05  WS-PROMO-SUB            PIC 9(03) COMP VALUE 0.                 
007200      05  WS-DISC-SUB             PIC 9(03) COMP VALUE 0.                 
007300      05  WS-ALLOC-SUB            PIC 9(03) COMP VALUE 0.                 
007400      05  WS-OUT-SUB              PIC 9(03) COMP VALUE 0.                 
007500      05  WS-OUT-ALLOC-SUB        PIC 9(03) COMP VALUE 0.                 
007600*                                                                         
007700* DISPLAY VIEW OF THE FIVE WORKING SUBSCRIPTS FOR THE ONE-LINE            
007800* TRACE MESSAGE IN 111- WHEN THE OUTPUT TABLE OVERFLOWS.                  
007900  01  WS-SUBSCRIPTS-DUMP REDEFINES WS-SUBSCRIPTS                          
008000                          PIC X(15).                                      
008100*                                                                         
008200  01  WS-PERCENT-WORK.                                                    
008300      05  WS-PCT-MULTIPLIER       PIC S9(03)V9(08) COMP-3                 
008400                                  VALUE +0.                               
008500      05  WS-PCT-100              PIC S9(05)V99 COMP-3                    
008600                                  VALUE +100.                             
008700*                                                                         
008800* DISPLAY VIEW OF THE PERCENTAGE WORK AREA - NOT CURRENTLY                
008900* REFERENCED, KEPT WITH WS-MSG-RETURN-CODE FOR WHEN 900- IS               
009000* WIRED UP TO A REAL PERCENT-OFF RULE.                                    
009100  01  WS-PERCENT-WORK-DUMP REDEFINES WS-PERCENT-WORK                      
009200                          PIC X(08).                                      
009300*                                                                         
009400* REDEFINITION OF THE RETURN CODE AS A DISPLAY FIELD FOR THE              
009500* JOBLOG MESSAGE IN 130- - KEPT SEPARATE FROM THE 88-LEVELS               
009600* ON EN-RETURN-CODE ITSELF, WHICH LIVE IN CPELINKG.                       
009700  01  WS-MSG-RETURN-CODE REDEFINES WS-PCT-100 PIC X(08).                  
009800******************************************************************        
009900  LINKAGE SECTION.                                                        
010000*                                                                         
010100  01  CPE-ENGINE-LINKAGE.                                                 
010200      COPY CPELINKG.                                                      
010300*                                                                         
010400  01  PROMO-TABLE.                                                        
010500      05  PROMO-ENTRY OCCURS 50 TIMES                                     
010600                         INDEXED BY PROMO-IDX.                            
010700          COPY CPEPRRUL.                                                  
010800*                                                                         
010900  01  CONTEXT-AREA.                                                       
011000      COPY CPECTXRC.                                                      
011100*                                                                         
011200  01  SUMMARY-AREA.                                                       
011300      COPY CPESUMRC.                                                      
011400******************************************************************        
011500  PROCEDURE DIVISION USING CPE-ENGINE-LINKAGE,                            
011600                            PROMO-TABLE,                                  
011700                            CONTEXT-AREA,                                 
011800                            SUMMARY-AREA.                                 
011900*                                                                         
012000  000-MAIN.                                                               
012100      MOVE 0 TO EN-RETURN-CODE.                                           
012200      MOVE CX-CART-ID OF CONTEXT-AREA TO                                  
012300           PS-CART-ID OF SUMMARY-AREA.                                    
012400      MOVE EN-CART-SUBTOTAL TO PS-SUBTOTAL OF SUMMARY-AREA.               
012500      MOVE 0 TO PS-DISCOUNT-COUNT OF SUMMARY-AREA.                        
012600      MOVE 0 TO PS-DISCOUNT-TOTAL OF SUMMARY-AREA.                        
012700      PERFORM 100-COLLECT-PROMO-DISCOUNTS THRU 100-EXIT                   
012800          VARYING WS-PROMO-SUB FROM 1 BY 1                                
012900          UNTIL WS-PROMO-SUB > EN-PROMO-COUNT.                            
013000      IF EN-REQUEST-SUCCESS                                               
013100          PERFORM 120-CALC-CART-TOTAL THRU 120-EXIT.                      
013200      GOBACK.                                                             
013300*                                                                         
013400* AD-0774 - PER-ROW BLANK CHECK NOW LIVES IN 140-, CALLED FROM            
013500* 110- FOR EACH DISCOUNT ROW OF AN APPLICABLE PROMOTION                   
013600  100-COLLECT-PROMO-DISCOUNTS.                                            
013700      IF NOT PROMO-IS-APPLICABLE (WS-PROMO-SUB)                           
013800          GO TO 100-EXIT.                                                 
013900      PERFORM 130-VALIDATE-DISCOUNT-ROW THRU 130-EXIT.                    
014000      IF NOT EN-REQUEST-SUCCESS                                           
014100          GO TO 100-EXIT.                                                 
014200      PERFORM 110-APPEND-ONE-DISCOUNT THRU 110-EXIT                       
014300          VARYING WS-DISC-SUB FROM 1 BY 1                                 
014400          UNTIL WS-DISC-SUB > PROMO-DISCOUNT-COUNT (WS-PROMO-SUB)         
014500             OR NOT EN-REQUEST-SUCCESS.                                   
014600  100-EXIT.                                                               
014700      EXIT.                                                               
014800*                                                                         
014900  110-APPEND-ONE-DISCOUNT.                                                
015000      PERFORM 140-VALIDATE-DISCOUNT-DETAIL THRU 140-EXIT.                 
015100      IF EN-REQUEST-SUCCESS                                               
015200          PERFORM 111-APPEND-DISCOUNT-ROWS THRU 111-EXIT.                 
015300  110-EXIT.                                                               
015400      EXIT.                                                               
015500*                                                                         
015600* AD-0833 - RC 12 WHEN THE 20-ROW OUTPUT TABLE IS FULL                    
015700  111-APPEND-DISCOUNT-ROWS.                                               
015800      ADD 1 TO PS-DISCOUNT-COUNT OF SUMMARY-AREA                          
015900          GIVING WS-OUT-SUB.                                              
016000      IF WS-OUT-SUB > 20                                                  
016100          MOVE 12 TO EN-RETURN-CODE                                       
016200          DISPLAY 'CPE0200 - OUTPUT TABLE FULL, SUBSCRIPTS: '             
016300                  WS-SUBSCRIPTS-DUMP                                      
016400          GO TO 111-EXIT.                                                 
016500      MOVE WS-OUT-SUB TO PS-DISCOUNT-COUNT OF SUMMARY-AREA.               
016600      MOVE PROMO-ID (WS-PROMO-SUB) TO                                     
016700           PS-AD-PROMO-ID (WS-OUT-SUB) OF SUMMARY-AREA.                   
016800      MOVE PD-AMOUNT (WS-PROMO-SUB, WS-DISC-SUB) TO                       
016900           PS-AD-AMOUNT (WS-OUT-SUB) OF SUMMARY-AREA.                     
017000      MOVE PD-TARGET (WS-PROMO-SUB, WS-DISC-SUB) TO                       
017100           PS-AD-TARGET (WS-OUT-SUB) OF SUMMARY-AREA.                     
017200      MOVE PD-DETAILS (WS-PROMO-SUB, WS-DISC-SUB) TO                      
017300           PS-AD-DETAILS (WS-OUT-SUB) OF SUMMARY-AREA.                    
017400      MOVE 0 TO PS-AD-ALLOC-COUNT (WS-OUT-SUB) OF SUMMARY-AREA.           
017500      PERFORM 112-COPY-ALLOC-ROWS THRU 112-EXIT                           
017600          VARYING WS-ALLOC-SUB FROM 1 BY 1                                
017700          UNTIL WS-ALLOC-SUB >                                            
017800                PD-ALLOC-COUNT (WS-PROMO-SUB, WS-DISC-SUB).               
017900      ADD PD-AMOUNT (WS-PROMO-SUB, WS-DISC-SUB) TO                        
018000          PS-DISCOUNT-TOTAL OF SUMMARY-AREA.                              
018100  111-EXIT.                                                               
018200      EXIT.                                                               
018300*                                                                         
018400  112-COPY-ALLOC-ROWS.                                                    
018500      ADD 1 TO PS-AD-ALLOC-COUNT (WS-OUT-SUB) OF SUMMARY-AREA             
018600          GIVING WS-OUT-ALLOC-SUB.                                        
018700      IF WS-OUT-ALLOC-SUB > 10                                            
018800          GO TO 112-EXIT.                                                 
018900      MOVE WS-OUT-ALLOC-SUB TO                                            
019000           PS-AD-ALLOC-COUNT (WS-OUT-SUB) OF SUMMARY-AREA.                
019100      MOVE PA-SKU (WS-PROMO-SUB, WS-DISC-SUB, WS-ALLOC-SUB) TO            
019200           PS-AA-SKU (WS-OUT-SUB, WS-OUT-ALLOC-SUB)                       
019300           OF SUMMARY-AREA.                                               
019400      MOVE PA-AMOUNT (WS-PROMO-SUB, WS-DISC-SUB, WS-ALLOC-SUB) TO         
019500           PS-AA-AMOUNT (WS-OUT-SUB, WS-OUT-ALLOC-SUB)                    
019600           OF SUMMARY-AREA.                                               
019700  112-EXIT.                                                               
019800      EXIT.                                                               
019900*                                                                         
020000  130-VALIDATE-DISCOUNT-ROW.                                              
020100      MOVE 0 TO EN-RETURN-CODE.                                           
020200      IF PROMO-ID (WS-PROMO-SUB) = SPACES                                 
020300          MOVE 4 TO EN-RETURN-CODE                                        
020400          DISPLAY 'CPE0200 - PROMO ID IS BLANK, TABLE ROW: '              
020500                  WS-PROMO-SUB                                            
020600          GO TO 130-EXIT.                                                 
020700      IF PROMO-APPLICABLE (WS-PROMO-SUB) NOT                              
020800         VALID-TARGET-FLAG-CLASS                                          
020900          MOVE 4 TO EN-RETURN-CODE                                        
021000          DISPLAY 'CPE0200 - BAD APPLICABLE FLAG, TABLE ROW: '            
021100                  WS-PROMO-SUB.                                           
021200  130-EXIT.                                                               
021300      EXIT.                                                               
021400*                                                                         
021500* AD-0774 - PD-TARGET/PD-DETAILS MUST BE PRESENT ON EVERY ROW             
021600  140-VALIDATE-DISCOUNT-DETAIL.                                           
021700      MOVE 0 TO EN-RETURN-CODE.                                           
021800      IF PD-TARGET (WS-PROMO-SUB, WS-DISC-SUB) = SPACES                   
021900         OR PD-DETAILS (WS-PROMO-SUB, WS-DISC-SUB) = SPACES               
022000          MOVE 8 TO EN-RETURN-CODE                                        
022100          DISPLAY 'CPE0200 - BLANK TARGET/DETAILS ON PROMO: '             
022200                  PROMO-ID (WS-PROMO-SUB) ' ROW: ' WS-DISC-SUB.           
022300  140-EXIT.                                                               
022400      EXIT.                                                               
022500*                                                                         
022600  120-CALC-CART-TOTAL.                                                    
022700      COMPUTE PS-TOTAL OF SUMMARY-AREA ROUNDED =                          
022800          PS-SUBTOTAL OF SUMMARY-AREA -                                   
022900          PS-DISCOUNT-TOTAL OF SUMMARY-AREA.                              
023000  120-EXIT.                                                               
023100      EXIT.                                                               
023200*                                                                         
023300* AD-0640 - PERCENT-TO-MULTIPLIER UTILITY, NOT YET CALLED BY              
023400* ANY PRICING RULE ON FILE.  KEPT WIDE (8 DECIMAL PLACES) SO A            
023500* REPEATING FRACTION SUCH AS 1/3 PERCENT DOES NOT TRUNCATE                
023600* BEFORE THE CALLING RULE APPLIES IT TO A LINE AMOUNT.                    
023700* AD-0918 - REJECTS ANYTHING OUTSIDE 0-100 BEFORE THE DIVIDE -            
023800* A NEGATIVE OR OVER-100 PERCENTAGE HAS NO BUSINESS MEANING.              
023900  900-PCT-TO-MULTIPLIER.                                                  
024000      MOVE 0 TO EN-RETURN-CODE.                                           
024100      IF EN-PCT-INPUT < 0 OR EN-PCT-INPUT > 100                           
024200          MOVE 16 TO EN-RETURN-CODE                                       
024300          DISPLAY 'CPE0200 - PERCENTAGE OUT OF RANGE (0-100): '           
024400                  EN-PCT-INPUT                                            
024500          GO TO 900-EXIT.                                                 
024600      COMPUTE WS-PCT-MULTIPLIER =                                         
024700          EN-PCT-INPUT / WS-PCT-100.                                      
024800      MOVE WS-PCT-MULTIPLIER TO EN-PCT-MULTIPLIER-OUT.                    
024900  900-EXIT.                                                               
025000      EXIT.                                                               
025100*                                                                         
025200* END OF PROGRAM CPE0200                                                  
