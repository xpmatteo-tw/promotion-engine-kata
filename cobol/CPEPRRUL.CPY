000100*****************************************************************         
000200*                                                                         
000300* COPYBOOK NAME = CPEPRRUL                                                
000400*                                                                         
000500* DESCRIPTIVE NAME = Cart Pricing Engine -                                
000600*                    Promotion-discount / PROMOTIONS-IN layout            
000700*                                                                         
000800*  MERIDIAN MERCHANDISE SYSTEMS - RETAIL PRICING GROUP                    
000900*                                                                         
001000* FUNCTION =                                                              
001100*      Describes one PROMOTION-DISCOUNT entry - one row of the            
001200*      configured-promotions table.  Used both as the record              
001300*      layout for file PROMOTIONS-IN and, unchanged, as the               
001400*      shape of one entry of WS-PROMO-TABLE once the file is              
001500*      loaded.  There is no rule body behind PROMO-APPLICABLE -           
001600*      it is set by the pricing-rule maintenance job that built           
001700*      this file, not evaluated here.                                     
001800*----------------------------------------------------------------         
001900*                                                                         
002000* CHANGE ACTIVITY :                                                       
002100*                                                                         
002200*   DATE     INIT  REQUEST    REMARKS                                     
002300*   -------- ----  ---------  -----------------------------------         
002400*   05/18/89 RWK   AD-0201    ORIGINAL COPYBOOK - PROMO TABLE             
002500*   02/09/94 LMT   AD-0568    ADDED PD-ALLOC PER-SKU BREAKDOWN            
002600*   08/30/94 LMT   AD-0581    RAISED PD-ALLOC OCCURS 5 TO 10              
002700*   06/19/00 LMT   AD-0866    ADDED PD-TARGET/PD-DETAILS BLANK            
002800*                             CHECK NOTE - SEE CPE0200 140-               
002900*                                                                         
003000*****************************************************************         
003100     05  PROMO-ID                PIC X(20).                               
003200     05  PROMO-APPLICABLE        PIC X(01).                               
003300         88  PROMO-IS-APPLICABLE VALUE 'Y'.                               
003400     05  PROMO-DISCOUNT-COUNT    PIC 9(02).                               
003500     05  PROMO-DISCOUNT OCCURS 5 TIMES                                    
003600                         INDEXED BY PROMO-DISC-IDX.                       
003700         10  PD-AMOUNT           PIC S9(7)V99 COMP-3.                     
003800         10  PD-TARGET           PIC X(10).                               
003900         10  PD-DETAILS          PIC X(60).                               
004000         10  PD-ALLOC-COUNT      PIC 9(02).                               
004100         10  PD-ALLOC OCCURS 10 TIMES                                     
004200                         INDEXED BY PD-ALLOC-IDX.                         
004300             15  PA-SKU          PIC X(20).                               
004400             15  PA-AMOUNT       PIC S9(7)V99 COMP-3.                     
004500     05  FILLER                  PIC X(10).                               
